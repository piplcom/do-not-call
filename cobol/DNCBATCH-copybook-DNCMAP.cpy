000010******************************************************************
000020*    DNCMAP   -  DO-NOT-CALL COUNT-MAP TABLE / BINARY ENTRY      *
000030*                                                                *
000040*    ONE DNC-MAP-ENTRY IS ONE OCCUPIED-OR-EMPTY SLOT OF THE      *
000050*    OPEN-ADDRESSED HASH TABLE BUILT BY DNCBUILD/DNCHASH AND IS  *
000060*    ALSO, BYTE FOR BYTE, ONE RECORD OF THE DNCBIN COUNT-MAP     *
000070*    OUTPUT FILE - THE DUMP WRITES THIS LAYOUT, SLOT 0..N-1, AND *
000080*    NOTHING ELSE.  EMPTY SLOTS HAVE DNC-ENTRY-VALUE-1 = ZERO -  *
000090*    THAT FIELD, NOT A SEPARATE FLAG, IS THE OCCUPIED TEST.      *
000100*         WRITTEN  03/14/89  J SAYLES                           *
000110*         MOD      09/09/98  MM  Y2K REVIEW - NO DATE FIELDS IN  DNC0013
000120*                  THIS TABLE, NOTHING TO FIX.                   DNC0014
000130*         MOD      04/11/05  RB  KEY FIELD WAS COMP-3 (10 BYTES), DNC0015
000140*                  PADDING EVERY SLOT OUT TO 15 BYTES INSTEAD OF  DNC0015
000150*                  THE 12 THE LOOKUP SCREEN'S C COPY OF THIS      DNC0015
000160*                  LAYOUT EXPECTS.  CHANGED TO COMP (BINARY) SO   DNC0015
000170*                  THE KEY PACKS TO 8 BYTES - NO FILLER NEEDED,   DNC0015
000180*                  8 + 4 = 12 BYTES ON THE NOSE.  REQUEST 05-0118. DNC0015
000190******************************************************************
000200 01  DNC-MAP-ENTRY.
000210     05  DNC-ENTRY-KEY                PIC S9(18)     COMP.
000220     05  DNC-ENTRY-VALUE-1            PIC S9(5)V9(2) COMP-3.
000230
000240*    MAXIMUM TABLE CAPACITY THIS PROGRAM SUITE WILL BUILD FOR A
000250*    SINGLE EXTRACT RUN.  LARGER NATIONAL RUNS ARE SPLIT INTO
000260*    SEPARATE REGIONAL CYCLES BY THE SCHEDULING GROUP - SEE THE
000270*    OPERATIONS RUNBOOK, NOT THIS PROGRAM, FOR THAT SPLIT.
000280 01  DNC-MAP-TABLE.
000290     05  DNC-MAP-ENTRY-ROW  OCCURS 30011 TIMES
000300                            INDEXED BY DNC-MAP-IDX.
000310         10  DNC-ENTRY-KEY            PIC S9(18)     COMP.
000320         10  DNC-ENTRY-VALUE-1        PIC S9(5)V9(2) COMP-3.
000330
000340*    THE SAME STORAGE, VIEWED AS RAW BYTES, FOR THE SLOT-BY-SLOT
000350*    BINARY DUMP IN DNCBUILD PARA 820-WRITE-BYTE-RTN.  ENTRY-SIZE
000360*    COMES OUT TO 12 BYTES A SLOT - 8 FOR THE BINARY KEY, 4 FOR
000370*    THE PACKED-DECIMAL VALUE FIELD ABOVE - THE OVERNIGHT LOOKUP
000380*    SCREEN'S COPY OF THIS LAYOUT MUST MATCH THIS ONE BYTE FOR BYTE.
000390 01  DNC-MAP-TABLE-BYTES REDEFINES DNC-MAP-TABLE.
000400     05  DNC-MAP-BYTE-ROW   OCCURS 30011 TIMES
000410                            INDEXED BY DNC-BYTE-ROW-IDX.
000420         10  DNC-MAP-BYTE   OCCURS 12 TIMES
000430                            PIC X INDEXED BY DNC-BYTE-IDX.
