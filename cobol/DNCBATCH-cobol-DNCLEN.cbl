000010       IDENTIFICATION DIVISION.
000020******************************************************************
000030       PROGRAM-ID.  DNCLEN.
000040       AUTHOR. J SAYLES.
000050       INSTALLATION. COBOL DEVELOPMENT CENTER.
000060       DATE-WRITTEN. 03/14/89.
000070       DATE-COMPILED. 03/14/89.
000080       SECURITY. NON-CONFIDENTIAL.
000090*
000100******************************************************************
000110*    CHANGE LOG                                                 *
000120*    --------------------------------------------------------   *
000130*    03/14/89  JS   ORIGINAL - TRIMMED-LENGTH UTILITY, PULLED    *
000140*                   OUT OF THE OLD STRLTH ROUTINE SO THE DNC     *
000150*                   REGISTRY SUITE DOESN'T HAVE TO DRAG IN THE   *
000160*                   PATIENT-BILLING COPYBOOKS STRLTH USED.       *
000170*    11/02/90  JS   ALLOW A SPACE-FILLED FIELD TO RETURN ZERO     DNC0001
000180*                   INSTEAD OF FALLING THROUGH WITH WHATEVER      DNC0001
000190*                   GARBAGE WAS IN RETURN-LTH ON ENTRY.           DNC0001
000200*    06/18/93  TGD  RAISED FIELD WIDTH FROM 255 TO 44 - THIS IS   DNC0002
000210*                   ONLY EVER CALLED AGAINST A NORMALIZED DNC     DNC0002
000220*                   LINE NOW, NOT A FREE-FORM COMMENT FIELD.      DNC0002
000230*    09/09/98  MM   Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,  DNC0003
000240*                   NOTHING TO FIX.  SIGNED OFF.                 DNC0003
000250*    02/02/99  MM   ADDED UPSI-0 TRACE SWITCH FOR THE REGISTRY    DNC0004
000260*                   CUTOVER TESTING - DISPLAYS EACH CALL WHEN     DNC0004
000270*                   THE OPERATOR TURNS THE SWITCH ON AT JCL.      DNC0004
000280*    08/03/99  MM   DNCEXTR AND DNCBUILD BOTH NOW CALL THIS       DNC0005
000290*                   PROGRAM TO SKIP STRAY BLANK/COMMA-ONLY         DNC0005
000300*                   TRAILER LINES - NO CODE CHANGE HERE, JUST      DNC0005
000310*                   TWO NEW CALLERS.                               DNC0005
000320*    04/11/05  RB   REVIEWED AGAINST THE DNCMAP 12-BYTE SLOT FIX   DNC0006
000330*                   (REQUEST 05-0118) - THIS PROGRAM NEVER TOUCHES DNC0006
000340*                   THE BINARY MAP, NOTHING TO CHANGE HERE.        DNC0006
000350******************************************************************
000360
000370       ENVIRONMENT DIVISION.
000380       CONFIGURATION SECTION.
000390       SOURCE-COMPUTER. IBM-390.
000400       OBJECT-COMPUTER. IBM-390.
000410******************************************************************
000420*    DNC-TRACE-SW (UPSI-0) - SAME CUTOVER SWITCH AS EVERY OTHER *
000430*    PROGRAM IN THE SUITE, TURNS ON THE SCAN TRACE IN           *
000440*    000-HOUSEKEEPING BELOW.                                    *
000450******************************************************************
000460       SPECIAL-NAMES.
000470           UPSI-0 IS DNC-TRACE-SW
000480               ON STATUS IS DNC-TRACE-ON
000490               OFF STATUS IS DNC-TRACE-OFF.
000500
000510       INPUT-OUTPUT SECTION.
000520
000530       DATA DIVISION.
000540       FILE SECTION.
000550
000560       WORKING-STORAGE SECTION.
000570       01  MISC-FIELDS.
000580           05  WS-SCAN-IDX              PIC S9(4) COMP.
000590           05  WS-FOUND-NON-SPACE-SW    PIC X(01) VALUE "N".
000600               88  FOUND-NON-SPACE            VALUE "Y".
000610               88  NOT-FOUND-NON-SPACE         VALUE "N".
000620           05  FILLER                   PIC X(01).
000630
000640       LINKAGE SECTION.
000650*    DNC-LEN-TEXT-FIELD IS THE CALLER'S FIELD, TAKEN AS-IS.
000660       01  DNC-LEN-TEXT-FIELD                PIC X(44).
000670
000680*    BYTE VIEW USED BY THE BACKWARD SCAN BELOW.
000690       01  DNC-LEN-TEXT-BYTES REDEFINES DNC-LEN-TEXT-FIELD.
000700           05  DNC-LEN-TEXT-BYTE             PIC X(01) OCCURS 44 TIMES.
000710
000720*    TWO-HALF VIEW, KEPT FOR THE OPERATOR TRACE DISPLAY - A LONG
000730*    FIELD IS EASIER TO READ ON THE SYSOUT IN TWO 22-CHAR HALVES.
000740       01  DNC-LEN-TEXT-HALVES REDEFINES DNC-LEN-TEXT-FIELD.
000750           05  DNC-LEN-TEXT-FIRST-HALF       PIC X(22).
000760           05  DNC-LEN-TEXT-SECOND-HALF      PIC X(22).
000770
000780       01  DNC-LEN-RETURN-LTH                PIC S9(04).
000790
000800*    RAW BYTE VIEW OF THE RETURNED LENGTH - DEBUG AID ONLY, NEVER
000810*    SET BY THIS PROGRAM, READ BY NOBODY BUT THE DUMP FORMATTER.
000820       01  DNC-LEN-RETURN-LTH-X REDEFINES DNC-LEN-RETURN-LTH.
000830           05  FILLER                   PIC X(02).
000840
000850       PROCEDURE DIVISION USING DNC-LEN-TEXT-FIELD, DNC-LEN-RETURN-LTH.
000860******************************************************************
000870*    000-HOUSEKEEPING - THE WHOLE PROGRAM EXCEPT THE SCAN       *
000880*    ITSELF.  ZEROES RETURN-LTH UP FRONT (SEE THE 11/02/90      *
000890*    CHANGE-LOG ENTRY) SO AN ALL-SPACE FIELD RETURNS A CLEAN    *
000900*    ZERO, THEN DRIVES 100-SCAN-BACKWARD FROM BYTE 44 DOWN TO   *
000910*    BYTE 1.                                                    *
000920******************************************************************
000930       000-HOUSEKEEPING.
000940           MOVE ZERO TO DNC-LEN-RETURN-LTH.
000950           MOVE "N" TO WS-FOUND-NON-SPACE-SW.
000960           IF DNC-TRACE-ON
000970              DISPLAY "DNCLEN SCANNING: " DNC-LEN-TEXT-FIRST-HALF
000980                                          DNC-LEN-TEXT-SECOND-HALF.
000990
001000           PERFORM 100-SCAN-BACKWARD THRU 100-EXIT
001010              VARYING WS-SCAN-IDX FROM 44 BY -1
001020              UNTIL WS-SCAN-IDX < 1
001030                 OR FOUND-NON-SPACE.
001040           GOBACK.
001050
001060******************************************************************
001070*    100-SCAN-BACKWARD - THE WHOLE ROUTINE.  SCANS RIGHT TO     *
001080*    LEFT AND STOPS AT THE FIRST NON-SPACE BYTE - THAT BYTE'S   *
001090*    1-UP POSITION IS THE TRIMMED LENGTH.  AN ALL-SPACE FIELD   *
001100*    NEVER SETS RETURN-LTH OFF ITS ZERO START.                  *
001110******************************************************************
001120       100-SCAN-BACKWARD.
001130           IF DNC-LEN-TEXT-BYTE(WS-SCAN-IDX) NOT = SPACE
001140              MOVE WS-SCAN-IDX TO DNC-LEN-RETURN-LTH
001150              MOVE "Y" TO WS-FOUND-NON-SPACE-SW.
001160       100-EXIT.
001170           EXIT.
