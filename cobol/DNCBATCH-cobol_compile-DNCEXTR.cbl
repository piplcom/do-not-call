000010       IDENTIFICATION DIVISION.
000020******************************************************************
000030       PROGRAM-ID.  DNCEXTR.
000040       AUTHOR. J SAYLES.
000050       INSTALLATION. COBOL DEVELOPMENT CENTER.
000060       DATE-WRITTEN. 03/14/89.
000070       DATE-COMPILED. 03/14/89.
000080       SECURITY. NON-CONFIDENTIAL.
000090*
000100******************************************************************
000110*REMARKS.
000120*
000130*          THIS PROGRAM READS THE RAW DO-NOT-CALL DOWNLOAD FILE
000140*          THAT COMES IN OVERNIGHT FROM THE REGISTRY FEED, ONE
000150*          PHONE NUMBER PER LINE, STRIPS THE COMMAS THE FEED
000160*          INSISTS ON PUTTING IN, SORTS THE WHOLE FILE, TACKS A
000170*          LITERAL COUNT FIELD ON THE END OF EVERY LINE, AND
000180*          WRITES THE RESULT TO THE INTERMEDIATE EXTRACT FILE.
000190*          IT THEN HANDS OFF TO DNCBUILD TO TURN THAT EXTRACT
000200*          INTO THE BINARY COUNT-MAP THE OVERNIGHT SCREEN READS.
000210*
000220*          DO NOT "FIX" THE ", 1" SUFFIX BELOW TO A REAL TAB -
000230*          DNCBUILD'S PARSER EXPECTS THE COMMA-SPACE, NOT A TAB,
000240*          AND THIS HAS BEEN CORRECT, IF UGLY, SINCE THE FEED
000250*          FORMAT WAS FIRST DEFINED.
000260*
000270******************************************************************
000280*
000290*          CONTROL-CARD FILE    -   DNCPARM (WORK FOLDER, RAW
000300*                                   FILE NAME, EFFECTIVE DATE)
000310*          INPUT FILE           -   DNCRAW  (RAW REGISTRY FEED)
000320*          OUTPUT FILE          -   DNCTXT  (SORTED EXTRACT)
000330*          DUMP FILE            -   SYSOUT
000340*
000350******************************************************************
000360*    CHANGE LOG                                                 *
000370*    --------------------------------------------------------   *
000380*    03/14/89  JS   ORIGINAL.                                   *
000390*    11/02/90  JS   ADDED THE PARM-CARD VALIDATION AT 000-       DNC0001
000400*                   HOUSEKEEPING - A BLANK WORK FOLDER OR RAW    DNC0001
000410*                   FILE NAME USED TO SLIP THROUGH AND PRODUCE   DNC0001
000420*                   AN EMPTY EXTRACT FILE INSTEAD OF ABENDING.   DNC0001
000430*    06/18/93  TGD  RAISED THE IN-MEMORY SORT TABLE FROM 8000    DNC0002
000440*                   TO 20000 ENTRIES FOR THE STATEWIDE MERGE.    DNC0002
000450*    09/09/98  MM   Y2K REVIEW - DNC-EFFECTIVE-DATE IS CARRIED    DNC0003
000460*                   AS AN 8-BYTE CCYYMMDD STRING AND ONLY EVER   DNC0003
000470*                   DISPLAYED, NEVER COMPARED - NOTHING TO FIX.  DNC0003
000480*                   SIGNED OFF.                                 DNC0003
000490*    02/02/99  MM   ADDED UPSI-0 TRACE SWITCH FOR THE CUTOVER    DNC0004
000500*                   PARALLEL RUN.                                DNC0004
000510*    05/17/99  MM   MOVED OPEN OUTPUT SYSOUT AHEAD OF THE PARM/  DNC0005
000520*                   RAW-FILE CHECKS IN 000-HOUSEKEEPING - AN     DNC0005
000530*                   ABEND ON ONE OF THOSE CHECKS WAS TRYING TO   DNC0005
000540*                   WRITE THE DUMP RECORD TO A FILE THAT HAD     DNC0005
000550*                   NEVER BEEN OPENED.  OPERATIONS CAUGHT THIS   DNC0005
000560*                   WHEN A MISSING DNCPARM CARD CAME BACK WITH   DNC0005
000570*                   NO SYSOUT AT ALL.                            DNC0005
000580*    08/03/99  MM   CALL DNCLEN AT 300-BUILD-NORM-LINE TO CATCH  DNC0006
000590*                   STRAY ALL-COMMA/BLANK TRAILER LINES THE      DNC0006
000600*                   FEED OCCASIONALLY SENDS - THESE WERE SLIPPING DNC0006
000610*                   INTO THE SORT TABLE AS SPACE-FILLED KEYS.     DNC0006
000620*    04/11/05  RB   DNCBIN ENTRY LAYOUT CHANGED IN DNCMAP FROM     DNC0007
000630*                   15 BYTES TO 12 (REQUEST 05-0118) - NO CHANGE  DNC0007
000640*                   NEEDED HERE, DNCEXTR NEVER TOUCHES THE        DNC0007
000650*                   BINARY MAP, ONLY THE SORTED TEXT EXTRACT.     DNC0007
000660*                   NOTED FOR THE FILE.                           DNC0007
000670******************************************************************
000680
000690       ENVIRONMENT DIVISION.
000700       CONFIGURATION SECTION.
000710       SOURCE-COMPUTER. IBM-390.
000720       OBJECT-COMPUTER. IBM-390.
000730*    DNC-TRACE-SW (UPSI-0) TURNS ON THE OPERATOR-LOG DISPLAYS
000740*    ADDED FOR THE 99-0004 CUTOVER PARALLEL RUN - LEAVE IT OFF
000750*    FOR NORMAL PRODUCTION CYCLES, THE EXTRA SYSOUT IS NOISY.
000760       SPECIAL-NAMES.
000770           UPSI-0 IS DNC-TRACE-SW
000780               ON STATUS IS DNC-TRACE-ON
000790               OFF STATUS IS DNC-TRACE-OFF.
000800
000810       INPUT-OUTPUT SECTION.
000820*    DNCPARM/DNCRAW/DNCTXT ARE ALL LINE SEQUENTIAL - CARD-IMAGE
000830*    STYLE FILES, ONE LOGICAL RECORD PER LINE, NO VB/VSAM
000840*    OVERHEAD.  DDNAMES ARE ASSIGNED AT THE JCL LEVEL.
000850       FILE-CONTROL.
000860           SELECT SYSOUT
000870               ASSIGN TO UT-S-SYSOUT
000880               ORGANIZATION IS SEQUENTIAL.
000890
000900*    ONE CONTROL CARD, READ ONCE.  REPLACES THE OLD CICS-SCREEN
000910*    PARAMETER ENTRY - THE REGISTRY JOB IS PURE BATCH, SO ITS
000920*    PARAMETERS COME IN ON A CARD IMAGE INSTEAD.
000930           SELECT DNCPARM
000940               ASSIGN TO UT-S-DNCPARM
000950               ORGANIZATION IS LINE SEQUENTIAL
000960               FILE STATUS IS DNCPARM-STATUS.
000970
000980           SELECT DNCRAW
000990               ASSIGN TO UT-S-DNCRAW
001000               ORGANIZATION IS LINE SEQUENTIAL
001010               FILE STATUS IS DNCRAW-STATUS.
001020
001030           SELECT DNCTXT
001040               ASSIGN TO UT-S-DNCTXT
001050               ORGANIZATION IS LINE SEQUENTIAL
001060               FILE STATUS IS DNCTXT-STATUS.
001070
001080       DATA DIVISION.
001090       FILE SECTION.
001100       FD  SYSOUT
001110           RECORDING MODE IS F
001120           LABEL RECORDS ARE STANDARD
001130           RECORD CONTAINS 130 CHARACTERS
001140           BLOCK CONTAINS 0 RECORDS
001150           DATA RECORD IS SYSOUT-REC.
001160       01  SYSOUT-REC                  PIC X(130).
001170
001180       FD  DNCPARM
001190           LABEL RECORDS ARE STANDARD
001200           RECORD CONTAINS 24 CHARACTERS
001210           DATA RECORD IS DNCPARM-FD-REC.
001220       01  DNCPARM-FD-REC              PIC X(24).
001230
001240*    THE RAW FEED - ONE PHONE NUMBER PER LINE, COMMAS AND ALL.
001250       FD  DNCRAW
001260           LABEL RECORDS ARE STANDARD
001270           RECORD CONTAINS 1 TO 40 CHARACTERS
001280           DATA RECORD IS DNCRAW-FD-REC.
001290       01  DNCRAW-FD-REC               PIC X(40).
001300
001310*    THE SORTED, COMMA-STRIPPED, COUNT-SUFFIXED EXTRACT DNCBUILD
001320*    READS NEXT.
001330       FD  DNCTXT
001340           LABEL RECORDS ARE STANDARD
001350           RECORD CONTAINS 1 TO 44 CHARACTERS
001360           DATA RECORD IS DNCTXT-FD-REC.
001370       01  DNCTXT-FD-REC               PIC X(44).
001380
001390       WORKING-STORAGE SECTION.
001400       01  FILE-STATUS-CODES.
001410           05  DNCPARM-STATUS          PIC X(02).
001420               88  DNCPARM-OK               VALUE "00".
001430           05  DNCRAW-STATUS           PIC X(02).
001440               88  DNCRAW-OK                VALUE "00".
001450               88  DNCRAW-EOF               VALUE "10".
001460           05  DNCTXT-STATUS           PIC X(02).
001470               88  DNCTXT-OK                VALUE "00".
001480           05  FILLER                  PIC X(01).
001490
001500       COPY DNCABND.
001510
001520*    RAW-LINE/NORM-LINE SCRATCH AREAS (RECORD LAYOUTS 1 AND 2).
001530       COPY DNCLINE.
001540
001550*    BYTE VIEW OF THE RAW LINE - SCANNED LEFT TO RIGHT BY THE
001560*    COMMA-STRIP ROUTINE AT PARA 250.
001570       01  DNC-RAW-LINE-BYTES REDEFINES DNC-RAW-LINE-REC.
001580           05  DNC-RAW-BYTE            PIC X(01) OCCURS 40 TIMES.
001590
001600*    ONE CONTROL-CARD RECORD - WORK FOLDER, RAW FILE NAME, AND
001610*    THE DO-NOT-CALL EFFECTIVE DATE.  THE FOLDER AND FILE NAME
001620*    ARE VALIDATED HERE AND DISPLAYED FOR THE OPERATOR LOG, BUT
001630*    THE ACTUAL DATASETS ARE STILL ALLOCATED BY DDNAME AT THE
001640*    JCL LEVEL - THIS PROGRAM DOES NOT BUILD DATASET NAMES.
001650       01  DNC-PARM-REC.
001660           05  DNC-PARM-WORK-FOLDER    PIC X(08).
001670           05  DNC-PARM-RAW-FILE-ID    PIC X(08).
001680           05  DNC-PARM-EFFECTIVE-DATE PIC X(08).
001690
001700*    DEBUG BYTE VIEW OF THE CONTROL CARD - TRACE DISPLAY ONLY.
001710       01  DNC-PARM-REC-BYTES REDEFINES DNC-PARM-REC.
001720           05  FILLER                  PIC X(24).
001730
001740*    COMMA-STRIP WORK AREA - BUILT ONE BYTE AT A TIME BY PARA
001750*    250, THEN COPIED INTO THE NEXT SORT-TABLE SLOT BY PARA 300.
001760       01  WS-STRIPPED-KEY             PIC X(40).
001770       01  WS-STRIPPED-KEY-BYTES REDEFINES WS-STRIPPED-KEY.
001780           05  WS-STRIPPED-BYTE        PIC X(01) OCCURS 40 TIMES.
001790
001800*    DNCLEN WORK AREA - BR-1 GUARD.  DNCLEN IS SIZED FOR A 44-BYTE
001810*    NORMALIZED DNC LINE, NOT THE BARE 40-BYTE KEY, SO THE STRIPPED
001820*    KEY IS PADDED OUT TO 44 BYTES HERE BEFORE THE CALL.
001830       01  WS-LEN-CHECK-TEXT           PIC X(44).
001840       01  WS-LEN-CHECK-LTH            PIC S9(04).
001850
001860*    THE IN-MEMORY SORT TABLE - ONE ROW PER DISTINCT-OR-NOT RAW
001870*    LINE (DE-DUPLICATION HAPPENS DOWNSTREAM IN THE HASH TABLE,
001880*    NOT HERE).  RAISED TO 20000 ROWS FOR THE STATEWIDE MERGE -
001890*    SEE THE CHANGE LOG.  LARGER RUNS ARE SPLIT BY THE SCHEDULING
001900*    GROUP INTO SEPARATE REGIONAL CYCLES, NOT HANDLED IN CODE.
001910       01  WS-SORT-TABLE.
001920           05  WS-SORT-ENTRY OCCURS 1 TO 20000 TIMES
001930                             DEPENDING ON WS-LINE-TABLE-COUNT
001940                             ASCENDING KEY IS WS-SORT-KEY
001950                             INDEXED BY WS-SORT-IDX.
001960               10  WS-SORT-KEY         PIC X(40).
001970               10  WS-SORT-COMMA       PIC X(01).
001980               10  WS-SORT-SPACE       PIC X(01).
001990               10  WS-SORT-COUNT       PIC 9(01).
002000               10  FILLER              PIC X(01).
002010
002020       01  COUNTERS-AND-ACCUMULATORS.
002030           05  WS-RAW-LINES-READ       PIC 9(08) COMP.
002040           05  WS-LINE-TABLE-COUNT     PIC 9(08) COMP VALUE ZERO.
002050           05  WS-LINES-WRITTEN        PIC 9(08) COMP.
002060           05  WS-STRIP-IN-IDX         PIC 9(04) COMP.
002070           05  WS-STRIP-OUT-IDX        PIC 9(04) COMP.
002080           05  WS-BLANK-LINES-SKIPPED  PIC 9(08) COMP.
002090           05  FILLER                  PIC X(01).
002100
002110       01  FLAGS-AND-SWITCHES.
002120           05  MORE-DATA-SW            PIC X(01) VALUE "Y".
002130               88  NO-MORE-DATA              VALUE "N".
002140           05  FILLER                  PIC X(01).
002150
002160       PROCEDURE DIVISION.
002170           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002180           PERFORM 100-MAINLINE THRU 100-EXIT
002190               UNTIL NO-MORE-DATA.
002200           PERFORM 400-SORT-AND-SUFFIX-RTN THRU 400-EXIT.
002210           PERFORM 500-WRITE-NORM-RTN THRU 500-EXIT.
002220           PERFORM 900-CLEANUP THRU 900-EXIT.
002230           GOBACK.
002240
002250******************************************************************
002260*    000-HOUSEKEEPING - STEP 1/6 OF BATCH FLOW DoNotCallGenerator.*
002270*    OPENS THE DUMP FILE FIRST (SEE 05/17/99 CHANGE-LOG ENTRY),  *
002280*    THEN VALIDATES THE PARM CARD AND THE RAW FEED - EVERY ONE OF*
002290*    THESE CHECKS IS BR-4 AND ABENDS BEFORE A SINGLE EXTRACT LINE*
002300*    IS WRITTEN.                                                 *
002310******************************************************************
002320       000-HOUSEKEEPING.
002330           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002340           OPEN OUTPUT SYSOUT.
002350           DISPLAY "******** BEGIN JOB DNCEXTR ********".
002360           INITIALIZE COUNTERS-AND-ACCUMULATORS.
002370
002380           OPEN INPUT DNCPARM.
002390           IF NOT DNCPARM-OK
002400              MOVE "DNCEXTR - PARM CARD FILE MISSING (BR-4)"
002410                                       TO ABEND-REASON
002420              GO TO 1000-ABEND-RTN.
002430           READ DNCPARM INTO DNC-PARM-REC
002440               AT END
002450              MOVE "DNCEXTR - PARM CARD FILE EMPTY (BR-4)"
002460                                       TO ABEND-REASON
002470              GO TO 1000-ABEND-RTN
002480           END-READ.
002490           CLOSE DNCPARM.
002500
002510           IF DNC-PARM-WORK-FOLDER = SPACES
002520              OR DNC-PARM-RAW-FILE-ID = SPACES
002530              OR DNC-PARM-EFFECTIVE-DATE = SPACES
002540              MOVE "DNCEXTR - INCOMPLETE RUN PARAMETERS (BR-4)"
002550                                       TO ABEND-REASON
002560              GO TO 1000-ABEND-RTN.
002570           IF DNC-TRACE-ON
002580              DISPLAY "DNCEXTR PARM=" DNC-PARM-REC.
002590
002600           OPEN INPUT DNCRAW.
002610           IF NOT DNCRAW-OK
002620              MOVE "DNCEXTR - RAW INPUT FILE MISSING (BR-4)"
002630                                       TO ABEND-REASON
002640              GO TO 1000-ABEND-RTN.
002650
002660           PERFORM 200-READ-RAW-RTN THRU 200-EXIT.
002670       000-EXIT.
002680           EXIT.
002690
002700******************************************************************
002710*    100-MAINLINE - STEP 2 OF BATCH FLOW DoNotCallGenerator.  ONE*
002720*    PASS PER RAW LINE: STRIP THE COMMAS, STAGE THE LINE INTO THE*
002730*    SORT TABLE, THEN READ THE NEXT RAW LINE.  LOOPS UNTIL       *
002740*    200-READ-RAW-RTN SETS NO-MORE-DATA.                         *
002750******************************************************************
002760       100-MAINLINE.
002770           MOVE "100-MAINLINE" TO PARA-NAME.
002780           PERFORM 250-STRIP-COMMAS-RTN THRU 250-EXIT.
002790           PERFORM 300-BUILD-NORM-LINE THRU 300-EXIT.
002800           PERFORM 200-READ-RAW-RTN THRU 200-EXIT.
002810       100-EXIT.
002820           EXIT.
002830
002840******************************************************************
002850*    200-READ-RAW-RTN - ONE READ OF THE RAW REGISTRY FEED.  AT END*
002860*    SETS MORE-DATA-SW TO "N" SO 100-MAINLINE'S PERFORM UNTIL    *
002870*    DROPS OUT - NO EXPLICIT GO TO BACK TO THE MAINLINE NEEDED.  *
002880******************************************************************
002890       200-READ-RAW-RTN.
002900           MOVE "200-READ-RAW-RTN" TO PARA-NAME.
002910           READ DNCRAW INTO DNC-RAW-LINE-REC
002920               AT END MOVE "N" TO MORE-DATA-SW
002930               GO TO 200-EXIT
002940           END-READ.
002950           ADD 1 TO WS-RAW-LINES-READ.
002960       200-EXIT.
002970           EXIT.
002980
002990******************************************************************
003000*    250-STRIP-COMMAS-RTN - BR-1.  REMOVES EVERY COMMA FROM THE  *
003010*    RAW LINE BY COPYING THE NON-COMMA BYTES LEFT TO RIGHT INTO  *
003020*    WS-STRIPPED-KEY - NOT AN INSPECT REPLACING, WHICH ONLY       *
003030*    SUBSTITUTES BYTES IN PLACE AND CANNOT SHORTEN THE LINE.      *
003040******************************************************************
003050       250-STRIP-COMMAS-RTN.
003060           MOVE "250-STRIP-COMMAS-RTN" TO PARA-NAME.
003070           MOVE SPACES TO WS-STRIPPED-KEY.
003080           MOVE ZERO TO WS-STRIP-OUT-IDX.
003090           PERFORM 255-STRIP-ONE-BYTE-RTN THRU 255-EXIT
003100              VARYING WS-STRIP-IN-IDX FROM 1 BY 1
003110              UNTIL WS-STRIP-IN-IDX > 40.
003120       250-EXIT.
003130           EXIT.
003140
003150******************************************************************
003160*    255-STRIP-ONE-BYTE-RTN - INNER LOOP OF 250-STRIP-COMMAS-RTN.*
003170*    COPIES ONE RAW BYTE TO THE NEXT OPEN SLOT IN WS-STRIPPED-KEY*
003180*    UNLESS THE RAW BYTE IS A COMMA, IN WHICH CASE IT IS DROPPED *
003190*    AND THE OUTPUT INDEX DOES NOT ADVANCE.                      *
003200******************************************************************
003210       255-STRIP-ONE-BYTE-RTN.
003220           IF DNC-RAW-BYTE(WS-STRIP-IN-IDX) NOT = ","
003230              ADD 1 TO WS-STRIP-OUT-IDX
003240              MOVE DNC-RAW-BYTE(WS-STRIP-IN-IDX)
003250                          TO WS-STRIPPED-BYTE(WS-STRIP-OUT-IDX).
003260       255-EXIT.
003270           EXIT.
003280
003290******************************************************************
003300*    300-BUILD-NORM-LINE - STAGES THE STRIPPED LINE INTO THE     *
003310*    NEXT SORT-TABLE ROW.  THE COUNT SUFFIX (BR-3) IS NOT         *
003320*    APPENDED HERE - IT GOES ON AFTER THE SORT AT PARA 400, SO    *
003330*    IT NEVER PARTICIPATES IN THE ASCENDING-KEY COMPARE.          *
003340******************************************************************
003350       300-BUILD-NORM-LINE.
003360           MOVE "300-BUILD-NORM-LINE" TO PARA-NAME.
003370           MOVE SPACES TO WS-LEN-CHECK-TEXT.
003380           MOVE WS-STRIPPED-KEY TO WS-LEN-CHECK-TEXT(1:40).
003390           CALL "DNCLEN" USING WS-LEN-CHECK-TEXT, WS-LEN-CHECK-LTH.
003400           IF WS-LEN-CHECK-LTH = ZERO
003410              ADD 1 TO WS-BLANK-LINES-SKIPPED
003420              GO TO 300-EXIT.
003430           IF WS-LINE-TABLE-COUNT = 20000
003440              MOVE "DNCEXTR - SORT TABLE FULL, SPLIT THE RUN"
003450                                       TO ABEND-REASON
003460              GO TO 1000-ABEND-RTN.
003470           ADD 1 TO WS-LINE-TABLE-COUNT.
003480           SET WS-SORT-IDX TO WS-LINE-TABLE-COUNT.
003490           MOVE WS-STRIPPED-KEY TO WS-SORT-KEY(WS-SORT-IDX).
003500       300-EXIT.
003510           EXIT.
003520
003530******************************************************************
003540*    400-SORT-AND-SUFFIX-RTN - BR-2, BR-3.  TABLE-LEVEL SORT OF  *
003550*    THE ASCENDING KEY DECLARED ON WS-SORT-ENTRY, THEN THE       *
003560*    LITERAL ", 1" SUFFIX IS STAMPED ON EVERY ROW.                *
003570******************************************************************
003580       400-SORT-AND-SUFFIX-RTN.
003590           MOVE "400-SORT-AND-SUFFIX-RTN" TO PARA-NAME.
003600           IF WS-LINE-TABLE-COUNT = ZERO
003610              MOVE "DNCEXTR - EMPTY RAW INPUT FILE (BR-4)"
003620                                       TO ABEND-REASON
003630              GO TO 1000-ABEND-RTN.
003640
003650           SORT WS-SORT-ENTRY ASCENDING KEY WS-SORT-KEY.
003660
003670           PERFORM 450-SUFFIX-ONE-ROW-RTN THRU 450-EXIT
003680              VARYING WS-SORT-IDX FROM 1 BY 1
003690              UNTIL WS-SORT-IDX > WS-LINE-TABLE-COUNT.
003700       400-EXIT.
003710           EXIT.
003720
003730******************************************************************
003740*    450-SUFFIX-ONE-ROW-RTN - INNER LOOP OF 400-SORT-AND-SUFFIX- *
003750*    RTN.  STAMPS THE LITERAL ", 1" COUNT SUFFIX (BR-3) ONTO ONE *
003760*    ALREADY-SORTED ROW.  SEE THE REMARKS UP TOP BEFORE YOU EVER *
003770*    TOUCH THIS SUFFIX.                                          *
003780******************************************************************
003790       450-SUFFIX-ONE-ROW-RTN.
003800           MOVE ","   TO WS-SORT-COMMA(WS-SORT-IDX).
003810           MOVE " "   TO WS-SORT-SPACE(WS-SORT-IDX).
003820           MOVE 1     TO WS-SORT-COUNT(WS-SORT-IDX).
003830       450-EXIT.
003840           EXIT.
003850
003860******************************************************************
003870*    500-WRITE-NORM-RTN - BATCH FLOW STEP 4.  WRITES THE SORTED, *
003880*    SUFFIXED TABLE TO THE EXTRACT FILE IN TABLE (ASCENDING-KEY) *
003890*    ORDER, ONE LINE PER ROW.                                    *
003900******************************************************************
003910       500-WRITE-NORM-RTN.
003920           MOVE "500-WRITE-NORM-RTN" TO PARA-NAME.
003930           OPEN OUTPUT DNCTXT.
003940           IF NOT DNCTXT-OK
003950              MOVE "DNCEXTR - CANNOT OPEN DNCTXT FOR OUTPUT"
003960                                       TO ABEND-REASON
003970              GO TO 1000-ABEND-RTN.
003980
003990           PERFORM 550-WRITE-ONE-ROW-RTN THRU 550-EXIT
004000              VARYING WS-SORT-IDX FROM 1 BY 1
004010              UNTIL WS-SORT-IDX > WS-LINE-TABLE-COUNT.
004020           CLOSE DNCTXT.
004030       500-EXIT.
004040           EXIT.
004050
004060******************************************************************
004070*    550-WRITE-ONE-ROW-RTN - INNER LOOP OF 500-WRITE-NORM-RTN.   *
004080*    WRITES ONE SORTED, SUFFIXED ROW OUT TO DNCTXT FOR DNCBUILD  *
004090*    TO PICK UP NEXT.                                            *
004100******************************************************************
004110       550-WRITE-ONE-ROW-RTN.
004120           WRITE DNCTXT-FD-REC FROM WS-SORT-ENTRY(WS-SORT-IDX).
004130           ADD 1 TO WS-LINES-WRITTEN.
004140       550-EXIT.
004150           EXIT.
004160
004170******************************************************************
004180*    900-CLEANUP - STEP 5/6 OF BATCH FLOW DoNotCallGenerator.    *
004190*    CLOSES THE INTERMEDIATE EXTRACT, DISPLAYS THE RUN TOTALS FOR*
004200*    THE OPERATOR LOG (REPORTS: NONE - THESE ARE PLAIN DISPLAYS, *
004210*    NOT A PRINTED REPORT), THEN HANDS OFF TO DNCBUILD SO ONE JCL*
004220*    STEP COVERS BOTH HALVES OF THE OVERNIGHT RUN.               *
004230******************************************************************
004240       900-CLEANUP.
004250           MOVE "900-CLEANUP" TO PARA-NAME.
004260           CLOSE DNCRAW.
004270           DISPLAY "** RAW LINES READ **".
004280           DISPLAY WS-RAW-LINES-READ.
004290           DISPLAY "** BLANK/COMMA-ONLY LINES SKIPPED **".
004300           DISPLAY WS-BLANK-LINES-SKIPPED.
004310           DISPLAY "** EXTRACT LINES WRITTEN **".
004320           DISPLAY WS-LINES-WRITTEN.
004330           DISPLAY "******** NORMAL END OF JOB DNCEXTR ********".
004340
004350           CALL "DNCBUILD".
004360
004370           CLOSE SYSOUT.
004380       900-EXIT.
004390           EXIT.
004400
004410******************************************************************
004420*    1000-ABEND-RTN - FATAL ABEND PATH.  WRITES ONE ABEND-REC TO *
004430*    SYSOUT AND FORCES AN 0C7 WITH THE OLD DIVIDE-BY-ZERO TRICK -*
004440*    OPERATIONS HAS WATCHED FOR THAT COMPLETION CODE ON THIS JOB *
004450*    SINCE THE PATIENT-BILLING DAYS AND THERE WAS NO GOOD REASON *
004460*    TO RETRAIN THEM FOR THE REGISTRY SUITE.                     *
004470******************************************************************
004480       1000-ABEND-RTN.
004490           WRITE SYSOUT-REC FROM ABEND-REC.
004500           DISPLAY "*** ABNORMAL END OF JOB - DNCEXTR ***"
004510                    UPON CONSOLE.
004520           DIVIDE ZERO-VAL INTO ONE-VAL.
