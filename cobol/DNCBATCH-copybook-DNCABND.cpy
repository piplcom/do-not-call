000010******************************************************************
000020*    DNCABND  -  FATAL ABEND MESSAGE AREA, DNC BATCH SUITE       *
000030*                                                                *
000040*    WRITTEN TO SYSOUT AHEAD OF THE FORCED S0C7 (DIVIDE BY ZERO) *
000050*    THAT ENDS THE JOB.  PARA-NAME IS MAINTAINED BY EVERY        *
000060*    PARAGRAPH SO THE DUMP SHOWS WHERE THE PROGRAM WAS WHEN IT   *
000070*    WENT DOWN.                                                 *
000080*         WRITTEN  03/14/89  J SAYLES                           *
000090******************************************************************
000100 01  PARA-NAME                       PIC X(32) VALUE SPACES.
000110
000120 01  ABEND-REC.
000130     05  ABEND-REASON                 PIC X(40) VALUE SPACES.
000140     05  FILLER                       PIC X(01).
000150     05  EXPECTED-VAL                 PIC X(20) VALUE SPACES.
000160     05  FILLER                       PIC X(01).
000170     05  ACTUAL-VAL                   PIC X(20) VALUE SPACES.
000180     05  FILLER                       PIC X(08).
000190
000200 77  ZERO-VAL                         PIC 9(01) COMP VALUE 0.
000210 77  ONE-VAL                          PIC 9(01) COMP VALUE 1.
