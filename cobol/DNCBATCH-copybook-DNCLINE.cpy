000010******************************************************************
000020*    DNCLINE  -  DO-NOT-CALL EXTRACT / NORMALIZED LINE LAYOUTS   *
000030*                                                                *
000040*    RAW-LINE-REC IS ONE LINE OF THE RAW DO-NOT-CALL DOWNLOAD    *
000050*    FILE, AS RECEIVED FROM THE REGISTRY FEED - ONE PHONE NUMBER *
000060*    PER LINE, COMMAS AND ALL.                                  *
000070*                                                                *
000080*    NORM-LINE-REC IS THE SAME NUMBER AFTER COMMAS ARE STRIPPED  *
000090*    AND THE FIXED "> , 1" COUNT SUFFIX IS APPENDED.  THE SUFFIX *
000100*    IS A LITERAL COMMA-SPACE-DIGIT - NOT A TAB - CARRIED OVER   *
000110*    FROM THE ORIGINAL FEED FORMAT.  DO NOT "FIX" THIS TO A TAB. *
000120*         WRITTEN  03/14/89  J SAYLES                           *
000130******************************************************************
000140 01  DNC-RAW-LINE-REC.
000150     05  DNC-RAW-LINE                PIC X(39).
000160     05  FILLER                      PIC X(01).
000170
000180 01  DNC-NORM-LINE-REC.
000190     05  DNC-NORM-KEY                PIC X(40).
000200     05  DNC-NORM-COMMA               PIC X(01).
000210     05  DNC-NORM-SPACE               PIC X(01).
000220     05  DNC-NORM-COUNT               PIC 9(01).
000230     05  FILLER                      PIC X(01).
000240
000250*    ALTERNATE BYTE VIEW OF THE NORMALIZED LINE - USED WHEN THE
000260*    LINE IS CARRIED AROUND AS ONE OPAQUE 44-BYTE WORK AREA (THE
000270*    SORT TABLE ENTRY, AND THE FD RECORD FOR DNCTXT).
000280 01  DNC-NORM-LINE-BYTES REDEFINES DNC-NORM-LINE-REC.
000290     05  DNC-NORM-LINE-WHOLE          PIC X(44).
