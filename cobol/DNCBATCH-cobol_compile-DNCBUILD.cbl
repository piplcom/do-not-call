000010       IDENTIFICATION DIVISION.
000020******************************************************************
000030       PROGRAM-ID.  DNCBUILD.
000040       AUTHOR. J SAYLES.
000050       INSTALLATION. COBOL DEVELOPMENT CENTER.
000060       DATE-WRITTEN. 03/14/89.
000070       DATE-COMPILED. 03/14/89.
000080       SECURITY. NON-CONFIDENTIAL.
000090*
000100******************************************************************
000110*REMARKS.
000120*
000130*          THIS PROGRAM BUILDS THE DO-NOT-CALL COUNT-MAP USED BY
000140*          THE OVERNIGHT TELEMARKETING SCREEN FOR FAST LOOKUP.
000150*          IT READS THE SORTED, COMMA-STRIPPED EXTRACT LINES
000160*          PRODUCED BY DNCEXTR, HASHES EACH PHONE NUMBER INTO A
000170*          FIXED-SLOT TABLE, AND DUMPS THE WHOLE TABLE OUT AS A
000180*          RAW BINARY FILE - ONE ENTRY PER SLOT, NO HEADERS, NO
000190*          TRAILERS, SLOT 0 THROUGH CAPACITY-1 IN ORDER.
000200*
000210*          AN EMPTY SLOT IS ALL BINARY ZEROS.  THE LOOKUP SIDE
000220*          KNOWS A SLOT IS EMPTY BECAUSE ITS VALUE FIELD IS ZERO -
000230*          THERE IS NO SEPARATE OCCUPIED FLAG IN THE FILE.
000240*
000250******************************************************************
000260*
000270*          INPUT FILE         -   DO_NOT_CALL_TXT (FROM DNCEXTR)
000280*          OUTPUT FILE        -   DO_NOT_CALL BINARY COUNT-MAP
000290*          DUMP FILE          -   SYSOUT
000300*
000310******************************************************************
000320*    CHANGE LOG                                                 *
000330*    --------------------------------------------------------   *
000340*    03/14/89  JS   ORIGINAL.                                   *
000350*    11/02/90  JS   PULLED THE PRESCAN/CAPACITY SIZING OUT OF    DNC0010
000360*                   100-MAINLINE INTO ITS OWN PARAGRAPHS SO THE   DNC0010
000370*                   LOAD-FACTOR MATH IS EASIER TO FIND LATER.     DNC0010
000380*    06/18/93  TGD  ADDED REAL-COLLISION/HASH-COLLISION SPLIT IN  DNC0011
000390*                   THE END-OF-JOB TOTALS, PER REGISTRY AUDIT     DNC0011
000400*                   REQUEST 93-0447.                              DNC0011
000410*    09/09/98  MM   Y2K REVIEW - NO DATE FIELDS PROCESSED BY      DNC0012
000420*                   THIS PROGRAM, NOTHING TO FIX.  SIGNED OFF.    DNC0012
000430*    02/02/99  MM   ADDED UPSI-0 TRACE SWITCH FOR THE CUTOVER     DNC0013
000440*                   PARALLEL RUN, SAME AS DNCEXTR.                DNC0013
000450*    08/03/99  MM   CALL DNCLEN AT THE TOP OF 300-PARSE-NORM-     DNC0014
000460*                   LINE TO CATCH A STRAY BLANK TRAILER LINE      DNC0014
000470*                   BEFORE IT IS TESTED AGAINST THE VALID-KEY     DNC0014
000480*                   CLASS - SAME FIX AS DNCEXTR REQUEST 99-0061.  DNC0014
000490*    04/11/05  RB   DNC-ENTRY-KEY IN DNCMAP CHANGED FROM COMP-3    DNC0015
000500*                   TO COMP - THE PACKED KEY WAS PADDING EVERY    DNC0015
000510*                   SLOT OUT TO 15 BYTES, NOT THE 12 THE LOOKUP   DNC0015
000520*                   SCREEN EXPECTS.  820-WRITE-BYTE-RTN'S LOOP    DNC0015
000530*                   BOUND DROPPED FROM 15 TO 12 TO MATCH.          DNC0015
000540*                   REQUEST 05-0118.                               DNC0015
000550******************************************************************
000560
000570       ENVIRONMENT DIVISION.
000580       CONFIGURATION SECTION.
000590       SOURCE-COMPUTER. IBM-390.
000600       OBJECT-COMPUTER. IBM-390.
000610******************************************************************
000620*    DNC-TRACE-SW (UPSI-0) - SAME CUTOVER-TESTING SWITCH AS     *
000630*    DNCEXTR, TURNS ON THE HASH/PUT TRACE DISPLAYS IN           *
000640*    370-INSERT-ENTRY-RTN. DNC-VALID-KEY-CLASS IS BR-7 - THE    *
000650*    ONLY CHARACTERS A NORMALIZED PHONE KEY MAY CONTAIN ONCE    *
000660*    DNCEXTR HAS STRIPPED THE COMMAS.                           *
000670******************************************************************
000680       SPECIAL-NAMES.
000690           UPSI-0 IS DNC-TRACE-SW
000700               ON STATUS IS DNC-TRACE-ON
000710               OFF STATUS IS DNC-TRACE-OFF
000720           CLASS DNC-VALID-KEY-CLASS IS
000730               "0" THRU "9", SPACE, "(", ")", "-", ".",
000740               "A" THRU "Z", "a" THRU "z".
000750
000760       INPUT-OUTPUT SECTION.
000770******************************************************************
000780*    DNCTXT IS THE COMMA-STRIPPED, SORTED, COUNT-SUFFIXED       *
000790*    EXTRACT DNCEXTR HANDS OFF (BATCH FLOW STEP 5 OF            *
000800*    DoNotCallGenerator). DNCBIN IS THE RAW BINARY COUNT-MAP    *
000810*    DUMP - ONE-BYTE RECORDS ON PURPOSE SO 820-WRITE-BYTE-RTN   *
000820*    CAN WRITE THE TABLE SLOT BY SLOT.                          *
000830******************************************************************
000840       FILE-CONTROL.
000850           SELECT SYSOUT
000860               ASSIGN TO UT-S-SYSOUT
000870               ORGANIZATION IS SEQUENTIAL.
000880
000890*    WRITTEN AND RE-READ BY THIS PROGRAM - DNCEXTR HANDS IT OFF
000900*    ALREADY SORTED, COMMA-STRIPPED, AND COUNT-SUFFIXED.
000910           SELECT DNCTXT
000920               ASSIGN TO UT-S-DNCTXT
000930               ORGANIZATION IS LINE SEQUENTIAL
000940               FILE STATUS IS DNCTXT-STATUS.
000950
000960*    THE COUNT-MAP ITSELF.  ONE-BYTE RECORDS ON PURPOSE - THE
000970*    SAVE ROUTINE WRITES THE TABLE OUT ONE BYTE AT A TIME, SLOT
000980*    BY SLOT, SO THE FILE IS A DEAD-LEVEL MEMORY IMAGE.
000990           SELECT DNCBIN
001000               ASSIGN TO UT-S-DNCBIN
001010               ORGANIZATION IS SEQUENTIAL
001020               FILE STATUS IS DNCBIN-STATUS.
001030
001040       DATA DIVISION.
001050       FILE SECTION.
001060       FD  SYSOUT
001070           RECORDING MODE IS F
001080           LABEL RECORDS ARE STANDARD
001090           RECORD CONTAINS 130 CHARACTERS
001100           BLOCK CONTAINS 0 RECORDS
001110           DATA RECORD IS SYSOUT-REC.
001120       01  SYSOUT-REC                  PIC X(130).
001130
001140       FD  DNCTXT
001150           LABEL RECORDS ARE STANDARD
001160           RECORD CONTAINS 1 TO 44 CHARACTERS
001170           DATA RECORD IS DNC-NORM-LINE-REC.
001180       COPY DNCLINE.
001190
001200       FD  DNCBIN
001210           RECORDING MODE IS F
001220           LABEL RECORDS ARE STANDARD
001230           RECORD CONTAINS 1 CHARACTERS
001240           BLOCK CONTAINS 0 RECORDS
001250           DATA RECORD IS DNCBIN-REC.
001260       01  DNCBIN-REC                  PIC X(01).
001270
001280       WORKING-STORAGE SECTION.
001290       01  FILE-STATUS-CODES.
001300           05  DNCTXT-STATUS           PIC X(02).
001310               88  DNCTXT-OK                VALUE "00".
001320               88  DNCTXT-EOF               VALUE "10".
001330           05  DNCBIN-STATUS           PIC X(02).
001340               88  DNCBIN-OK                VALUE "00".
001350           05  FILLER                  PIC X(01).
001360
001370       COPY DNCABND.
001380
001390*    THE TABLE ITSELF.  OWNED BY THIS PROGRAM, PASSED BY
001400*    REFERENCE TO DNCHASH ON EVERY PUT CALL.
001410       COPY DNCMAP.
001420
001430*    HASH/PUT COMMUNICATION AREA - ONE PER CALL TO DNCHASH.
001440       01  DNC-HASH-PUT-REC.
001450           05  DNC-HASH-KEY-TEXT        PIC X(40).
001460           05  DNC-HASH-VALUE-IN        PIC S9(5)V9(2) COMP-3.
001470           05  DNC-HASH-CAPACITY-IN     PIC S9(08)     COMP.
001480           05  DNC-HASH-ENTRY-KEY-OUT   PIC S9(18)     COMP-3.
001490           05  DNC-HASH-REAL-COLL-SW    PIC X(01).
001500               88  DNC-REAL-COLLISION          VALUE "Y".
001510               88  DNC-NO-REAL-COLLISION       VALUE "N".
001520           05  DNC-HASH-COLL-CT-OUT     PIC S9(08)     COMP.
001530           05  FILLER                   PIC X(01).
001540
001550*    DEBUG BYTE VIEW OF THE HASH/PUT AREA - TRACE DISPLAY ONLY,
001560*    NEVER SET BY THIS PROGRAM.
001570       01  DNC-HASH-PUT-REC-X REDEFINES DNC-HASH-PUT-REC.
001580           05  FILLER                   PIC X(64).
001590
001600*    CAPACITY/SIZING WORK AREA - BR-5.  A BYTE VIEW IS CARRIED
001610*    ALONGSIDE FOR THE SYSOUT SIZING TRACE AT 060/065.
001620       01  CAPACITY-WORK-FIELDS.
001630           05  WS-LINE-COUNT           PIC S9(08) COMP.
001640           05  WS-CAPACITY             PIC S9(08) COMP.
001650           05  WS-CAPACITY-NEEDED      PIC S9(08) COMP.
001660           05  WS-PRIME-CANDIDATE      PIC S9(08) COMP.
001670           05  WS-PRIME-DIVISOR        PIC S9(08) COMP.
001680           05  WS-PRIME-DISCARD-Q      PIC S9(08) COMP.
001690           05  WS-PRIME-REM            PIC S9(08) COMP.
001700           05  WS-IS-PRIME-SW          PIC X(01).
001710               88  CANDIDATE-IS-PRIME        VALUE "Y".
001720               88  CANDIDATE-NOT-PRIME       VALUE "N".
001730
001740       01  CAPACITY-WORK-BYTES REDEFINES CAPACITY-WORK-FIELDS.
001750           05  FILLER                  PIC X(25).
001760
001770*    PARSE WORK AREA FOR PARA 300 - THE COUNT FIELD OF A
001780*    NORMALIZED LINE IS A SINGLE DIGIT PER THE COPYBOOK LAYOUT,
001790*    CONVERTED HERE TO THE S9(5)V9(2) COMP-3 FORM DNCHASH EXPECTS.
001800       01  WS-ENTRY-VALUE              PIC S9(5)V9(2) COMP-3.
001810
001820*    DNCLEN WORK AREA - CATCHES A STRAY BLANK TRAILER LINE AT THE
001830*    BOTTOM OF THE EXTRACT FILE BEFORE IT EVER REACHES THE HASH.
001840       01  WS-LINE-LTH                 PIC S9(04).
001850
001860       01  COUNTERS-AND-ACCUMULATORS.
001870           05  WS-RECORDS-READ         PIC 9(08) COMP.
001880           05  WS-RECORDS-SKIPPED      PIC 9(08) COMP.
001890           05  WS-BLANK-LINES-SKIPPED  PIC 9(08) COMP.
001900           05  WS-REAL-COLLISIONS      PIC 9(08) COMP.
001910           05  WS-HASH-COLLISIONS      PIC 9(08) COMP.
001920           05  WS-BYTES-WRITTEN        PIC 9(09) COMP.
001930           05  FILLER                  PIC X(01).
001940
001950*    DEBUG BYTE VIEW OF THE END-OF-JOB TOTALS - TRACE DISPLAY
001960*    ONLY, NEVER SET BY THIS PROGRAM.
001970       01  COUNTERS-BYTES REDEFINES COUNTERS-AND-ACCUMULATORS.
001980           05  FILLER                  PIC X(25).
001990
002000       01  FLAGS-AND-SWITCHES.
002010           05  MORE-DATA-SW            PIC X(01) VALUE "Y".
002020               88  NO-MORE-DATA              VALUE "N".
002030           05  FILLER                  PIC X(01).
002040
002050       PROCEDURE DIVISION.
002060           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002070           PERFORM 100-MAINLINE THRU 100-EXIT
002080               UNTIL NO-MORE-DATA.
002090           PERFORM 800-SAVE-TABLE-RTN THRU 800-EXIT.
002100           PERFORM 900-CLEANUP THRU 900-EXIT.
002110           GOBACK.
002120
002130******************************************************************
002140*    000-HOUSEKEEPING - STEP 1 OF BATCH FLOW                    *
002150*    ProbabilityMap.loadDump. OPENS SYSOUT FIRST SO THE         *
002160*    TRACE/ABEND PATHS ALWAYS HAVE A DUMP FILE, THEN PRESCANS   *
002170*    THE EXTRACT TO COUNT LINES AND SIZES THE TABLE PER BR-5    *
002180*    BEFORE A SINGLE ROW IS PARSED.                             *
002190******************************************************************
002200       000-HOUSEKEEPING.
002210           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002220           DISPLAY "******** BEGIN JOB DNCBUILD ********".
002230           INITIALIZE COUNTERS-AND-ACCUMULATORS.
002240           INITIALIZE DNC-MAP-TABLE.
002250           OPEN OUTPUT SYSOUT.
002260           PERFORM 050-PRESCAN-RTN THRU 050-EXIT.
002270           PERFORM 060-COMPUTE-CAPACITY-RTN THRU 060-EXIT.
002280           OPEN INPUT DNCTXT.
002290           PERFORM 200-READ-NORM-RTN THRU 200-EXIT.
002300       000-EXIT.
002310           EXIT.
002320
002330******************************************************************
002340*    050-PRESCAN-RTN - COUNT THE LINES IN THE EXTRACT FILE ONCE *
002350*    SO WE KNOW HOW BIG TO BUILD THE TABLE (BATCH FLOW STEP 1). *
002360******************************************************************
002370       050-PRESCAN-RTN.
002380           MOVE "050-PRESCAN-RTN" TO PARA-NAME.
002390           MOVE ZERO TO WS-LINE-COUNT.
002400           OPEN INPUT DNCTXT.
002410******************************************************************
002420*    051-PRESCAN-LOOP - INNER LOOP OF 050-PRESCAN-RTN. READS    *
002430*    AND DISCARDS ONE LINE AT A TIME JUST TO COUNT THEM - THE   *
002440*    SECOND, REAL PASS OVER DNCTXT HAPPENS LATER AT 200-READ-   *
002450*    NORM-RTN.                                                  *
002460******************************************************************
002470       051-PRESCAN-LOOP.
002480           READ DNCTXT
002490               AT END GO TO 051-EXIT.
002500           ADD 1 TO WS-LINE-COUNT.
002510           GO TO 051-PRESCAN-LOOP.
002520       051-EXIT.
002530           EXIT.
002540       050-EXIT.
002550           CLOSE DNCTXT.
002560           IF WS-LINE-COUNT = ZERO
002570              MOVE "DNCBUILD - EMPTY EXTRACT FILE" TO ABEND-REASON
002580              GO TO 1000-ABEND-RTN.
002590           EXIT.
002600
002610******************************************************************
002620*    060-COMPUTE-CAPACITY-RTN - BR-5.  CAPACITY = NEXTPRIME OF   *
002630*    CEIL(LINE-COUNT / 0.7).  CEIL(N/0.7) = CEIL(N*10/7) =       *
002640*    (N*10+6)/7 USING TRUNCATING INTEGER DIVIDE - EXACT, NO      *
002650*    FRACTIONAL ROUNDING NEEDED BEYOND THIS ONE STEP.            *
002660******************************************************************
002670       060-COMPUTE-CAPACITY-RTN.
002680           MOVE "060-COMPUTE-CAPACITY-RTN" TO PARA-NAME.
002690           COMPUTE WS-CAPACITY-NEEDED =
002700               (WS-LINE-COUNT * 10 + 6) / 7.
002710           IF WS-CAPACITY-NEEDED > 30011
002720              MOVE "DNCBUILD - EXTRACT EXCEEDS TABLE CAPACITY"
002730                                       TO ABEND-REASON
002740              MOVE 30011 TO EXPECTED-VAL
002750              MOVE WS-CAPACITY-NEEDED TO ACTUAL-VAL
002760              GO TO 1000-ABEND-RTN.
002770           PERFORM 065-NEXTPRIME-RTN THRU 065-EXIT.
002780           IF DNC-TRACE-ON
002790              DISPLAY "DNCBUILD CAPACITY=" WS-CAPACITY
002800                      " FOR LINE-COUNT=" WS-LINE-COUNT.
002810       060-EXIT.
002820           EXIT.
002830
002840******************************************************************
002850*    065-NEXTPRIME-RTN - SMALLEST PRIME NOT LESS THAN THE NEEDED *
002860*    CAPACITY.  PLAIN TRIAL DIVISION - THE TABLE IS NEVER BIG    *
002870*    ENOUGH FOR THIS TO BE A PERFORMANCE CONCERN.                *
002880******************************************************************
002890       065-NEXTPRIME-RTN.
002900           MOVE "065-NEXTPRIME-RTN" TO PARA-NAME.
002910           MOVE WS-CAPACITY-NEEDED TO WS-PRIME-CANDIDATE.
002920           IF WS-PRIME-CANDIDATE < 2
002930              MOVE 2 TO WS-PRIME-CANDIDATE.
002940******************************************************************
002950*    066-CANDIDATE-LOOP - INNER LOOP OF 065-NEXTPRIME-RTN.      *
002960*    ADVANCES THE CANDIDATE ONE AT A TIME UNTIL 067-TEST-       *
002970*    CANDIDATE-RTN SAYS IT IS PRIME - THE SMALLEST PRIME AT OR  *
002980*    ABOVE THE NEEDED CAPACITY WINS, PER BR-5.                  *
002990******************************************************************
003000       066-CANDIDATE-LOOP.
003010           PERFORM 067-TEST-CANDIDATE-RTN THRU 067-EXIT.
003020           IF CANDIDATE-IS-PRIME
003030              MOVE WS-PRIME-CANDIDATE TO WS-CAPACITY
003040              GO TO 066-EXIT.
003050           ADD 1 TO WS-PRIME-CANDIDATE.
003060           GO TO 066-CANDIDATE-LOOP.
003070       066-EXIT.
003080           EXIT.
003090       065-EXIT.
003100           EXIT.
003110
003120******************************************************************
003130*    067-TEST-CANDIDATE-RTN - PLAIN TRIAL DIVISION AGAINST ONE  *
003140*    CANDIDATE. 2 IS A SPECIAL CASE HANDLED UP FRONT;           *
003150*    EVERYTHING ELSE IS TESTED BY 068-DIVISOR-LOOP.             *
003160******************************************************************
003170       067-TEST-CANDIDATE-RTN.
003180           MOVE "Y" TO WS-IS-PRIME-SW.
003190           IF WS-PRIME-CANDIDATE = 2
003200              GO TO 067-EXIT.
003210           MOVE 2 TO WS-PRIME-DIVISOR.
003220******************************************************************
003230*    068-DIVISOR-LOOP - WALKS DIVISORS UPWARD UNTIL THE DIVISOR *
003240*    SQUARED EXCEEDS THE CANDIDATE (NO NEED TO GO FURTHER) OR   *
003250*    AN EXACT DIVISION IS FOUND (CANDIDATE IS NOT PRIME).       *
003260******************************************************************
003270       068-DIVISOR-LOOP.
003280           IF WS-PRIME-DIVISOR * WS-PRIME-DIVISOR >
003290                                          WS-PRIME-CANDIDATE
003300              GO TO 067-EXIT.
003310           DIVIDE WS-PRIME-CANDIDATE BY WS-PRIME-DIVISOR
003320               GIVING WS-PRIME-DISCARD-Q
003330               REMAINDER WS-PRIME-REM.
003340           IF WS-PRIME-REM = ZERO
003350              MOVE "N" TO WS-IS-PRIME-SW
003360              GO TO 067-EXIT.
003370           ADD 1 TO WS-PRIME-DIVISOR.
003380           GO TO 068-DIVISOR-LOOP.
003390       067-EXIT.
003400           EXIT.
003410
003420******************************************************************
003430*    100-MAINLINE - STEP 3 OF BATCH FLOW                        *
003440*    ProbabilityMap.loadDump. ONE PASS PER NORMALIZED LINE:     *
003450*    PARSE IT, HASH/INSERT IT, THEN READ THE NEXT LINE.  LOOPS  *
003460*    UNTIL 200-READ-NORM-RTN SETS NO-MORE-DATA.                 *
003470******************************************************************
003480       100-MAINLINE.
003490           MOVE "100-MAINLINE" TO PARA-NAME.
003500           PERFORM 300-PARSE-NORM-LINE THRU 300-EXIT.
003510           PERFORM 200-READ-NORM-RTN THRU 200-EXIT.
003520       100-EXIT.
003530           EXIT.
003540
003550******************************************************************
003560*    200-READ-NORM-RTN - ONE READ OF THE DNCTXT EXTRACT.  AT    *
003570*    END SETS MORE-DATA-SW TO "N" SO 100-MAINLINE'S PERFORM     *
003580*    UNTIL DROPS OUT.                                           *
003590******************************************************************
003600       200-READ-NORM-RTN.
003610           MOVE "200-READ-NORM-RTN" TO PARA-NAME.
003620           READ DNCTXT
003630               AT END MOVE "N" TO MORE-DATA-SW
003640               GO TO 200-EXIT
003650           END-READ.
003660           ADD 1 TO WS-RECORDS-READ.
003670       200-EXIT.
003680           EXIT.
003690
003700******************************************************************
003710*    300-PARSE-NORM-LINE THRU 370-INSERT-ENTRY-RTN - BATCH FLOW  *
003720*    STEP 4.  NORM-KEY/NORM-COUNT ARE ALREADY BROKEN OUT BY THE  *
003730*    FIXED-COLUMN LAYOUT IN DNCLINE - NO UNSTRING NEEDED HERE,   *
003740*    THE "TAB" DNCEXTR WRITES IS REALLY A COMMA-SPACE AT A FIXED *
003750*    OFFSET (BR-3), SO FIXED COLUMNS AND A TAB DELIMITER LAND ON *
003760*    THE SAME BYTES FOR THIS FILE.  DNCLEN IS CALLED FIRST TO    *
003770*    CATCH A STRAY BLANK TRAILER LINE BEFORE IT IS TESTED AGAINST *
003780*    THE VALID-KEY CLASS BELOW.                                  *
003790******************************************************************
003800       300-PARSE-NORM-LINE.
003810           MOVE "300-PARSE-NORM-LINE" TO PARA-NAME.
003820           CALL "DNCLEN" USING DNC-NORM-LINE-WHOLE, WS-LINE-LTH.
003830           IF WS-LINE-LTH = ZERO
003840              ADD 1 TO WS-BLANK-LINES-SKIPPED
003850              GO TO 300-EXIT.
003860           IF DNC-NORM-KEY IS NOT DNC-VALID-KEY-CLASS
003870              ADD 1 TO WS-RECORDS-SKIPPED
003880              GO TO 300-EXIT.
003890           PERFORM 350-BUILD-VALUE-RTN THRU 350-EXIT.
003900           PERFORM 370-INSERT-ENTRY-RTN THRU 370-EXIT.
003910       300-EXIT.
003920           EXIT.
003930
003940******************************************************************
003950*    350-BUILD-VALUE-RTN - BR-10.  THE COUNT DIGIT DNCEXTR      *
003960*    SUFFIXED ONTO THE LINE IS A SINGLE CHARACTER IN THE        *
003970*    COPYBOOK LAYOUT; THIS PARAGRAPH JUST RECASTS IT INTO THE   *
003980*    S9(5)V9(2) COMP-3 SHAPE DNCHASH'S LINKAGE AREA EXPECTS.    *
003990******************************************************************
004000       350-BUILD-VALUE-RTN.
004010           MOVE "350-BUILD-VALUE-RTN" TO PARA-NAME.
004020           MOVE ZERO TO WS-ENTRY-VALUE.
004030           MOVE DNC-NORM-COUNT TO WS-ENTRY-VALUE.
004040       350-EXIT.
004050           EXIT.
004060
004070******************************************************************
004080*    370-INSERT-ENTRY-RTN - LOADS THE DNC-HASH-PUT-REC          *
004090*    COMMUNICATION AREA AND CALLS DNCHASH TO HASH/PROBE THE KEY *
004100*    INTO DNC-MAP-TABLE (UnsafeMap).  REAL-COLLISION AND HASH-  *
004110*    SLOT-COLLISION COUNTS COME BACK FOR THE END-OF-JOB TOTALS  *
004120*    (BR-9).                                                    *
004130******************************************************************
004140       370-INSERT-ENTRY-RTN.
004150           MOVE "370-INSERT-ENTRY-RTN" TO PARA-NAME.
004160           MOVE SPACES TO DNC-HASH-KEY-TEXT.
004170           MOVE DNC-NORM-KEY TO DNC-HASH-KEY-TEXT.
004180           MOVE WS-ENTRY-VALUE TO DNC-HASH-VALUE-IN.
004190           MOVE WS-CAPACITY TO DNC-HASH-CAPACITY-IN.
004200           MOVE "N" TO DNC-HASH-REAL-COLL-SW.
004210           MOVE ZERO TO DNC-HASH-COLL-CT-OUT.
004220
004230           CALL "DNCHASH" USING DNC-HASH-PUT-REC, DNC-MAP-TABLE.
004240
004250           IF DNC-REAL-COLLISION
004260              ADD 1 TO WS-REAL-COLLISIONS.
004270           ADD DNC-HASH-COLL-CT-OUT TO WS-HASH-COLLISIONS.
004280       370-EXIT.
004290           EXIT.
004300
004310******************************************************************
004320*    800-SAVE-TABLE-RTN/820-WRITE-BYTE-RTN - PROBABILITYMAP.SAVE. *
004330*    ONE BYTE PER WRITE, SLOT 0 THROUGH CAPACITY-1, IN ORDER -    *
004340*    A DEAD-LEVEL DUMP OF THE TABLE, NO HEADER OR TRAILER.        *
004350******************************************************************
004360       800-SAVE-TABLE-RTN.
004370           MOVE "800-SAVE-TABLE-RTN" TO PARA-NAME.
004380           OPEN OUTPUT DNCBIN.
004390           SET DNC-BYTE-ROW-IDX TO 1.
004400******************************************************************
004410*    810-ROW-LOOP - INNER LOOP OF 800-SAVE-TABLE-RTN.  ONE CALL *
004420*    TO 820-WRITE-BYTE-RTN PER SLOT, SLOT 1 THROUGH WS-         *
004430*    CAPACITY, NO SKIPPING - EMPTY SLOTS DUMP AS BINARY ZEROS   *
004440*    LIKE EVERY OTHER SLOT.                                     *
004450******************************************************************
004460       810-ROW-LOOP.
004470           IF DNC-BYTE-ROW-IDX > WS-CAPACITY
004480              GO TO 810-EXIT.
004490           PERFORM 820-WRITE-BYTE-RTN THRU 820-EXIT.
004500           SET DNC-BYTE-ROW-IDX UP BY 1.
004510           GO TO 810-ROW-LOOP.
004520       810-EXIT.
004530           EXIT.
004540       800-EXIT.
004550           CLOSE DNCBIN.
004560           EXIT.
004570
004580******************************************************************
004590*    820-WRITE-BYTE-RTN - WRITES THE 12 BYTES OF ONE SLOT TO    *
004600*    DNCBIN VIA 821-BYTE-LOOP BELOW.  SEE THE 04/11/05 CHANGE-  *
004610*    LOG ENTRY - THIS BOUND MUST TRACK DNCMAP'S ENTRY-SIZE      *
004620*    EXACTLY.                                                   *
004630******************************************************************
004640       820-WRITE-BYTE-RTN.
004650           MOVE "820-WRITE-BYTE-RTN" TO PARA-NAME.
004660           SET DNC-BYTE-IDX TO 1.
004670******************************************************************
004680*    821-BYTE-LOOP - INNER LOOP OF 820-WRITE-BYTE-RTN.  ONE     *
004690*    WRITE PER BYTE OF THE CURRENT SLOT, BYTE 1 THROUGH 12,     *
004700*    STRAIGHT OUT OF THE DNC-MAP-TABLE-BYTES REDEFINITION OF    *
004710*    THE TABLE.                                                 *
004720******************************************************************
004730       821-BYTE-LOOP.
004740           IF DNC-BYTE-IDX > 12
004750              GO TO 821-EXIT.
004760           MOVE DNC-MAP-BYTE(DNC-BYTE-ROW-IDX DNC-BYTE-IDX)
004770                                        TO DNCBIN-REC.
004780           WRITE DNCBIN-REC.
004790           ADD 1 TO WS-BYTES-WRITTEN.
004800           SET DNC-BYTE-IDX UP BY 1.
004810           GO TO 821-BYTE-LOOP.
004820       821-EXIT.
004830           EXIT.
004840       820-EXIT.
004850           EXIT.
004860
004870******************************************************************
004880*    900-CLEANUP - STEP 5 OF BATCH FLOW                         *
004890*    ProbabilityMap.loadDump.  DISPLAYS THE RUN TOTALS FOR THE  *
004900*    OPERATOR LOG (REPORTS: NONE - PLAIN DISPLAYS, NOT A        *
004910*    PRINTED REPORT) BEFORE 800-SAVE-TABLE-RTN DUMPS THE        *
004920*    FINISHED TABLE.                                            *
004930******************************************************************
004940       900-CLEANUP.
004950           MOVE "900-CLEANUP" TO PARA-NAME.
004960           CLOSE DNCTXT.
004970           DISPLAY "** RECORDS READ **".
004980           DISPLAY WS-RECORDS-READ.
004990           DISPLAY "** RECORDS SKIPPED (BR-7) **".
005000           DISPLAY WS-RECORDS-SKIPPED.
005010           DISPLAY "** BLANK TRAILER LINES SKIPPED **".
005020           DISPLAY WS-BLANK-LINES-SKIPPED.
005030           DISPLAY "** REAL KEY COLLISIONS **".
005040           DISPLAY WS-REAL-COLLISIONS.
005050           DISPLAY "** HASH-SLOT COLLISIONS **".
005060           DISPLAY WS-HASH-COLLISIONS.
005070           DISPLAY "** BYTES WRITTEN TO DNCBIN **".
005080           DISPLAY WS-BYTES-WRITTEN.
005090           DISPLAY "******** NORMAL END OF JOB DNCBUILD ********".
005100           CLOSE SYSOUT.
005110       900-EXIT.
005120           EXIT.
005130
005140******************************************************************
005150*    1000-ABEND-RTN - FATAL ABEND PATH, SAME CONVENTION AS      *
005160*    DNCEXTR AND EVERY OTHER DRIVER IN THIS SUITE - ONE ABEND-  *
005170*    REC TO SYSOUT, THEN THE OLD DIVIDE-BY-ZERO TRICK TO FORCE  *
005180*    AN 0C7 OPERATIONS CAN SEE IN THE COMPLETION CODE.          *
005190******************************************************************
005200       1000-ABEND-RTN.
005210           WRITE SYSOUT-REC FROM ABEND-REC.
005220           DISPLAY "*** ABNORMAL END OF JOB - DNCBUILD ***"
005230                    UPON CONSOLE.
005240           DIVIDE ZERO-VAL INTO ONE-VAL.
