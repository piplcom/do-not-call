000010       IDENTIFICATION DIVISION.
000020******************************************************************
000030       PROGRAM-ID.  DNCHASH.
000040       AUTHOR. J SAYLES.
000050       INSTALLATION. COBOL DEVELOPMENT CENTER.
000060       DATE-WRITTEN. 03/14/89.
000070       DATE-COMPILED. 03/14/89.
000080       SECURITY. NON-CONFIDENTIAL.
000090*
000100******************************************************************
000110*    CHANGE LOG                                                 *
000120*    --------------------------------------------------------   *
000130*    03/14/89  JS   ORIGINAL - BUILT FROM THE OLD CLCLBCST COST  *
000140*                   CALCULATOR SHELL (CALLED SUBPROGRAM WITH A   *
000150*                   SINGLE COMMUNICATION-AREA RECORD), REPURPOSED *
000160*                   AS THE REGISTRY HASH/PROBE ENGINE.           *
000170*    04/02/90  JS   FOUND THE SAME 0CB RISK CLCLBCST HAD WHEN A   DNC0005
000180*                   DIVISOR FIELD COMES IN ZERO - CAPACITY-IN IS  DNC0005
000190*                   NOW HOUSEKEEPING-CHECKED BEFORE THE DIVIDE.   DNC0005
000200*    11/02/90  JS   ADDED THE REAL-COLLISION VS. HASH-COLLISION   DNC0006
000210*                   SPLIT THE REGISTRY AUDITORS ASKED FOR - SEE   DNC0006
000220*                   PARA 200.                                    DNC0006
000230*    06/18/93  TGD  PROBE-EXHAUSTION NOW FORCES THE STANDARD      DNC0007
000240*                   FATAL ABEND INSTEAD OF RETURNING A BAD        DNC0007
000250*                   RETURN-CODE - A SILENTLY DROPPED NUMBER ON    DNC0007
000260*                   THIS FILE IS WORSE THAN A DEAD JOB.           DNC0007
000270*    09/09/98  MM   Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,  DNC0008
000280*                   NOTHING TO FIX.  SIGNED OFF.                 DNC0008
000290*    02/02/99  MM   ADDED UPSI-0 TRACE SWITCH, SAME AS DNCLEN,    DNC0009
000300*                   FOR THE CUTOVER PARALLEL RUN.                DNC0009
000310*    04/11/05  RB   DNC-ENTRY-KEY IN DNC-MAP-TABLE (LINKAGE)       DNC0010
000320*                   CHANGED FROM COMP-3 TO COMP TO MATCH DNCMAP'S DNC0010
000330*                   FIX FOR THE 15-BYTE/12-BYTE SLOT MISMATCH -   DNC0010
000340*                   THIS PROGRAM ONLY MOVES THE KEY, NEVER SIZES  DNC0010
000350*                   IT, SO NO LOGIC CHANGE WAS NEEDED.  REQUEST   DNC0010
000360*                   05-0118.                                      DNC0010
000370******************************************************************
000380
000390       ENVIRONMENT DIVISION.
000400       CONFIGURATION SECTION.
000410       SOURCE-COMPUTER. IBM-390.
000420       OBJECT-COMPUTER. IBM-390.
000430******************************************************************
000440*    DNC-TRACE-SW (UPSI-0) - SAME CUTOVER-TESTING SWITCH THE    *
000450*    WHOLE DNC SUITE USES.  TURNS ON THE KEY/HASH/SLOT TRACE    *
000460*    DISPLAY IN 100-COMPUTE-HASH-RTN.  NO CLASS CLAUSE HERE -   *
000470*    THE VALID-KEY TEST (BR-7) IS DNCEXTR/DNCBUILD'S JOB, NOT   *
000480*    THIS PROGRAM'S.                                            *
000490******************************************************************
000500       SPECIAL-NAMES.
000510           UPSI-0 IS DNC-TRACE-SW
000520               ON STATUS IS DNC-TRACE-ON
000530               OFF STATUS IS DNC-TRACE-OFF.
000540
000550       INPUT-OUTPUT SECTION.
000560
000570       DATA DIVISION.
000580       FILE SECTION.
000590
000600       WORKING-STORAGE SECTION.
000610       COPY DNCABND.
000620
000630*    HASH-ACCUMULATION WORK AREA.  WS-HASH-MODULUS IS A FIXED,
000640*    DOCUMENTED CONSTANT - NOT A PRIME BY PROOF, JUST A FIXED
000650*    ODD DIVISOR LARGE ENOUGH TO SPREAD 40-BYTE PHONE-NUMBER
000660*    KEYS ACROSS THE FULL RANGE OF ENTRY-KEY.  REGISTRY SAYS
000670*    BIT-FOR-BIT PARITY WITH THE DOWNSTREAM SYSTEM'S OWN HASH
000680*    IS NOT REQUIRED, ONLY A STABLE, REPEATABLE ONE - THIS IS.
000690       01  HASH-WORK-FIELDS.
000700           05  WS-HASH-ACCUM          PIC S9(18)    COMP-3.
000710           05  WS-HASH-STEP-PRODUCT   PIC S9(18)    COMP-3.
000720           05  WS-HASH-MODULUS        PIC S9(18)    COMP-3
000730                                      VALUE 900000000000001.
000740           05  WS-HASH-MULTIPLIER     PIC S9(03)    COMP
000750                                      VALUE 131.
000760           05  WS-HASH-DISCARD-Q      PIC S9(18)    COMP-3.
000770           05  WS-SCAN-IDX            PIC S9(04)    COMP.
000780           05  WS-BYTE-VALUE          PIC S9(03)    COMP.
000790           05  WS-SCAN-CHAR           PIC X(01).
000800           05  FILLER                 PIC X(01).
000810
000820*    TRANSLATE TABLE - GIVES EACH CHARACTER WE EXPECT TO SEE IN A
000830*    NORMALIZED PHONE-NUMBER KEY (DIGITS, SPACE, PUNCTUATION, AND
000840*    LOWER-CASE LETTERS FOR SAFETY) A FIXED ORDINAL 1-41, SO THE
000850*    HASH LOOP HAS A NUMBER TO WORK WITH WITHOUT PEEKING AT RAW
000860*    STORAGE.  A CHARACTER NOT IN THE TABLE CONTRIBUTES A ZERO -
000870*    BR-7 SKIPS THOSE LINES BEFORE DNCHASH EVER SEES THEM.
000880       01  CHAR-TABLE-FIELDS.
000890           05  WS-CHAR-TABLE-LITERAL PIC X(41)
000900               VALUE "0123456789 ()-.abcdefghijklmnopqrstuvwxyz".
000910
000920*    TABLE VIEW OF THE SAME 41 BYTES - ONE ENTRY PER CHARACTER.
000930       01  CHAR-TABLE-REDEF REDEFINES CHAR-TABLE-FIELDS.
000940           05  WS-CHAR-TABLE-ENTRY   PIC X(01) OCCURS 41 TIMES
000950                                      INDEXED BY WS-CHAR-IDX.
000960
000970*    BYTE VIEW OF THE KEY TEXT, AND A LOWER-CASED WORK COPY.
000980*    THE WORK COPY IS WHAT ACTUALLY GETS HASHED - BR-6 CALLS FOR
000990*    THE KEY TO BE LOWER-CASED BEFORE HASHING, SAME AS THE OLD
001000*    REGISTRY FEED PROGRAM DID IN ITS OWN LANGUAGE.
001010       01  WS-KEY-WORK                PIC X(40).
001020       01  WS-KEY-WORK-BYTES REDEFINES WS-KEY-WORK.
001030           05  WS-KEY-BYTE            PIC X(01) OCCURS 40 TIMES.
001040
001050*    PROBE-SEQUENCE WORK AREA.  H IS THE INITIAL SLOT, STEP IS
001060*    THE RETRY COUNTER FED TO THE XOR-2 ROUTINE AT PARA 250.
001070       01  PROBE-WORK-FIELDS.
001080           05  WS-SLOT-H              PIC S9(08)    COMP.
001090           05  WS-SLOT-NEXT           PIC S9(08)    COMP.
001100           05  WS-PROBE-STEP          PIC S9(08)    COMP.
001110           05  WS-XOR2-QUOT           PIC S9(08)    COMP.
001120           05  WS-XOR2-REM            PIC S9(08)    COMP.
001130           05  WS-XOR2-RESULT         PIC S9(08)    COMP.
001140           05  WS-TABLE-IDX           PIC S9(08)    COMP.
001150
001160*    DEBUG BYTE VIEW OF THE SLOT WORK AREA - TRACE DISPLAY ONLY.
001170       01  PROBE-WORK-BYTES REDEFINES PROBE-WORK-FIELDS.
001180           05  FILLER                 PIC X(32).
001190
001200       LINKAGE SECTION.
001210*    ONE PUT REQUEST, ONE CALL.  THE CALLER (DNCBUILD) OWNS THE
001220*    RUNNING REAL/HASH COLLISION TOTALS FOR THE WHOLE JOB - THIS
001230*    PROGRAM ONLY REPORTS WHAT HAPPENED ON THIS ONE INSERT.
001240       01  DNC-HASH-PUT-REC.
001250           05  DNC-HASH-KEY-TEXT        PIC X(40).
001260           05  DNC-HASH-VALUE-IN        PIC S9(5)V9(2) COMP-3.
001270           05  DNC-HASH-CAPACITY-IN     PIC S9(08)     COMP.
001280           05  DNC-HASH-ENTRY-KEY-OUT   PIC S9(18)     COMP-3.
001290           05  DNC-HASH-REAL-COLL-SW    PIC X(01).
001300               88  DNC-REAL-COLLISION          VALUE "Y".
001310               88  DNC-NO-REAL-COLLISION       VALUE "N".
001320           05  DNC-HASH-COLL-CT-OUT     PIC S9(08)     COMP.
001330
001340*    ALTERNATE VIEW OF THE SAME COMMUNICATION AREA, KEPT FOR THE
001350*    OPERATOR TRACE DISPLAY (SPLITS THE LONG KEY FIELD IN HALF
001360*    SO IT FITS A SYSOUT LINE THE SAME WAY DNCLEN DOES).
001370       01  DNC-HASH-PUT-REC-X REDEFINES DNC-HASH-PUT-REC.
001380           05  DNC-HASH-KEY-FIRST-HALF  PIC X(20).
001390           05  DNC-HASH-KEY-SECOND-HALF PIC X(20).
001400           05  FILLER                   PIC X(15).
001410
001420*    MUST STAY BYTE-FOR-BYTE WITH DNCMAP'S OWN DNC-MAP-TABLE - THE
001430*    KEY FIELD IS COMP (BINARY), NOT COMP-3, SO THE SLOT PACKS TO
001440*    12 BYTES (REQUEST 05-0118), NOT 15.
001450       01  DNC-MAP-TABLE.
001460           05  DNC-MAP-ENTRY-ROW  OCCURS 30011 TIMES
001470                                  INDEXED BY DNC-MAP-IDX.
001480               10  DNC-ENTRY-KEY            PIC S9(18)     COMP.
001490               10  DNC-ENTRY-VALUE-1        PIC S9(5)V9(2) COMP-3.
001500
001510       PROCEDURE DIVISION USING DNC-HASH-PUT-REC, DNC-MAP-TABLE.
001520******************************************************************
001530*    000-HOUSEKEEPING - STEP 1 OF BATCH FLOW UnsafeMap.  CLEARS *
001540*    THE OUTPUT FIELDS OF DNC-HASH-PUT-REC SO A PRIOR CALL'S    *
001550*    RESULTS CANNOT LEAK INTO THIS ONE, THEN GUARDS AGAINST A   *
001560*    ZERO OR NEGATIVE CAPACITY-IN BEFORE ANY DIVIDE TOUCHES IT  *
001570*    (SEE THE 04/02/90 CHANGE-LOG ENTRY).                       *
001580******************************************************************
001590       000-HOUSEKEEPING.
001600           MOVE "DNCHASH 000-HOUSEKEEPING" TO PARA-NAME.
001610           MOVE "N" TO DNC-HASH-REAL-COLL-SW.
001620           MOVE ZERO TO DNC-HASH-COLL-CT-OUT.
001630           MOVE ZERO TO DNC-HASH-ENTRY-KEY-OUT.
001640           IF DNC-HASH-CAPACITY-IN NOT GREATER THAN ZERO
001650              MOVE "DNCHASH - ZERO OR NEGATIVE CAPACITY-IN"
001660                                       TO ABEND-REASON
001670              PERFORM 999-FORCE-ABEND-RTN.
001680
001690           PERFORM 100-COMPUTE-HASH-RTN.
001700           PERFORM 200-PROBE-AND-PUT-RTN.
001710           GOBACK.
001720
001730******************************************************************
001740*    100-COMPUTE-HASH-RTN - LOWER-CASES THE KEY AND RUNS A       *
001750*    DETERMINISTIC BASE-131 ROLLING HASH, MOD WS-HASH-MODULUS,   *
001760*    OVER ALL 40 BYTES.  THIS STANDS IN FOR THE REGISTRY FEED'S  *
001770*    OWN 64-BIT HASH - SEE THE BANNER ON HASH-WORK-FIELDS.       *
001780******************************************************************
001790       100-COMPUTE-HASH-RTN.
001800           MOVE "DNCHASH 100-COMPUTE-HASH-RTN" TO PARA-NAME.
001810           MOVE DNC-HASH-KEY-TEXT TO WS-KEY-WORK.
001820           INSPECT WS-KEY-WORK
001830               CONVERTING
001840                  "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001850               TO "abcdefghijklmnopqrstuvwxyz".
001860           MOVE ZERO TO WS-HASH-ACCUM.
001870           PERFORM 110-HASH-ONE-BYTE-RTN
001880              VARYING WS-SCAN-IDX FROM 1 BY 1
001890              UNTIL WS-SCAN-IDX > 40.
001900           MOVE WS-HASH-ACCUM TO DNC-HASH-ENTRY-KEY-OUT.
001910           DIVIDE WS-HASH-ACCUM BY DNC-HASH-CAPACITY-IN
001920               GIVING WS-HASH-DISCARD-Q
001930               REMAINDER WS-SLOT-H.
001940           IF DNC-TRACE-ON
001950              DISPLAY "DNCHASH KEY=" DNC-HASH-KEY-FIRST-HALF
001960                      " HASH=" DNC-HASH-ENTRY-KEY-OUT
001970                      " SLOT=" WS-SLOT-H.
001980
001990******************************************************************
002000*    110-HASH-ONE-BYTE-RTN - INNER LOOP OF 100-COMPUTE-HASH-    *
002010*    RTN.  LOOKS UP ONE LOWER-CASED KEY BYTE'S ORDINAL VIA      *
002020*    120-FIND-CHAR-RTN, THEN FOLDS IT INTO THE RUNNING BASE-131 *
002030*    ROLLING HASH, MOD WS-HASH-MODULUS.                         *
002040******************************************************************
002050       110-HASH-ONE-BYTE-RTN.
002060           MOVE WS-KEY-BYTE(WS-SCAN-IDX) TO WS-SCAN-CHAR.
002070           MOVE ZERO TO WS-BYTE-VALUE.
002080           SET WS-CHAR-IDX TO 1.
002090           PERFORM 120-FIND-CHAR-RTN THRU 120-EXIT
002100              VARYING WS-CHAR-IDX FROM 1 BY 1
002110              UNTIL WS-CHAR-IDX > 41 OR WS-BYTE-VALUE > ZERO.
002120           COMPUTE WS-HASH-STEP-PRODUCT =
002130               WS-HASH-ACCUM * WS-HASH-MULTIPLIER + WS-BYTE-VALUE.
002140           DIVIDE WS-HASH-STEP-PRODUCT BY WS-HASH-MODULUS
002150               GIVING WS-HASH-DISCARD-Q
002160               REMAINDER WS-HASH-ACCUM.
002170
002180******************************************************************
002190*    120-FIND-CHAR-RTN - INNER LOOP OF 110-HASH-ONE-BYTE-RTN.   *
002200*    PLAIN TABLE SEARCH OF WS-CHAR-TABLE-ENTRY FOR THE CURRENT  *
002210*    KEY BYTE.  A BYTE NOT FOUND LEAVES WS-BYTE-VALUE AT ZERO - *
002220*    BR-7 SHOULD HAVE KEPT THAT BYTE OUT OF THE KEY BEFORE      *
002230*    DNCHASH EVER SAW IT.                                       *
002240******************************************************************
002250       120-FIND-CHAR-RTN.
002260           IF WS-SCAN-CHAR = WS-CHAR-TABLE-ENTRY(WS-CHAR-IDX)
002270              SET WS-BYTE-VALUE TO WS-CHAR-IDX.
002280       120-EXIT.
002290           EXIT.
002300
002310******************************************************************
002320*    200-PROBE-AND-PUT-RTN - BR-8, BR-9, BR-11, BR-12, BR-13.    *
002330*    OCCUPIED TEST IS "VALUE FIELD NOT ZERO" - NO SEPARATE FLAG. *
002340******************************************************************
002350       200-PROBE-AND-PUT-RTN.
002360           MOVE "DNCHASH 200-PROBE-AND-PUT-RTN" TO PARA-NAME.
002370           IF DNC-HASH-VALUE-IN = ZERO
002380              MOVE "DNCHASH - PUT OF ZERO VALUE REJECTED (BR-8)"
002390                                       TO ABEND-REASON
002400              PERFORM 999-FORCE-ABEND-RTN.
002410
002420           MOVE 1 TO WS-PROBE-STEP.
002430           MOVE WS-SLOT-H TO WS-SLOT-NEXT.
002440
002450******************************************************************
002460*    210-PROBE-LOOP - INNER LOOP OF 200-PROBE-AND-PUT-RTN,      *
002470*    BR-11.  AN EMPTY SLOT (VALUE FIELD ZERO) GETS THE NEW      *
002480*    ENTRY; A SLOT HOLDING THE SAME KEY IS A REAL COLLISION     *
002490*    (BR-9); ANYTHING ELSE IS A HASH-SLOT COLLISION AND THE     *
002500*    LOOP RE-PROBES VIA 250-XOR2-RTN UNTIL BR-13 FORCES AN      *
002510*    ABEND.                                                     *
002520******************************************************************
002530       210-PROBE-LOOP.
002540           SET DNC-MAP-IDX TO WS-SLOT-NEXT.
002550           SET DNC-MAP-IDX UP BY 1.
002560           IF DNC-ENTRY-VALUE-1(DNC-MAP-IDX) = ZERO
002570              MOVE DNC-HASH-ENTRY-KEY-OUT TO
002580                                  DNC-ENTRY-KEY(DNC-MAP-IDX)
002590              MOVE DNC-HASH-VALUE-IN TO
002600                                  DNC-ENTRY-VALUE-1(DNC-MAP-IDX)
002610              GO TO 210-EXIT.
002620
002630           IF DNC-ENTRY-KEY(DNC-MAP-IDX) = DNC-HASH-ENTRY-KEY-OUT
002640              SET DNC-REAL-COLLISION TO TRUE
002650              GO TO 210-EXIT.
002660
002670           ADD 1 TO DNC-HASH-COLL-CT-OUT.
002680           IF WS-PROBE-STEP > DNC-HASH-CAPACITY-IN
002690              MOVE "DNCHASH - PROBE EXHAUSTED (BR-13)"
002700                                       TO ABEND-REASON
002710              PERFORM 999-FORCE-ABEND-RTN.
002720
002730           PERFORM 250-XOR2-RTN.
002740           COMPUTE WS-XOR2-QUOT = WS-SLOT-H + WS-XOR2-RESULT.
002750           DIVIDE WS-XOR2-QUOT BY DNC-HASH-CAPACITY-IN
002760               GIVING WS-HASH-DISCARD-Q
002770               REMAINDER WS-SLOT-NEXT.
002780           ADD 1 TO WS-PROBE-STEP.
002790           GO TO 210-PROBE-LOOP.
002800
002810       210-EXIT.
002820       200-EXIT.
002830           EXIT.
002840
002850******************************************************************
002860*    250-XOR2-RTN - WS-PROBE-STEP XOR 2, WITHOUT A NATIVE XOR    *
002870*    OPERATOR.  XOR-ING WITH 2 ONLY EVER FLIPS THE BIT WORTH 2,  *
002880*    SO STEP MOD 4 >= 2 MEANS THAT BIT IS ALREADY ON (SUBTRACT   *
002890*    IT), OTHERWISE THE BIT IS OFF (ADD IT).  SAME TRICK AS THE  *
002900*    REGISTRY FEED'S OWN PROBE SEQUENCE, RESTATED IN ARITHMETIC. *
002910******************************************************************
002920       250-XOR2-RTN.
002930           MOVE "DNCHASH 250-XOR2-RTN" TO PARA-NAME.
002940           DIVIDE WS-PROBE-STEP BY 4
002950               GIVING WS-XOR2-QUOT
002960               REMAINDER WS-XOR2-REM.
002970           IF WS-XOR2-REM NOT LESS THAN 2
002980              COMPUTE WS-XOR2-RESULT = WS-PROBE-STEP - 2
002990           ELSE
003000              COMPUTE WS-XOR2-RESULT = WS-PROBE-STEP + 2.
003010       250-EXIT.
003020           EXIT.
003030
003040******************************************************************
003050*    999-FORCE-ABEND-RTN - STANDARD DNC SUITE FATAL-ABEND.  SEE  *
003060*    DNCABND.  DOES NOT RETURN.                                 *
003070******************************************************************
003080       999-FORCE-ABEND-RTN.
003090           DISPLAY "DNCHASH FATAL - " ABEND-REASON
003100                   " AT " PARA-NAME.
003110           DIVIDE ZERO-VAL INTO ONE-VAL.
003120       999-EXIT.
003130           EXIT.
